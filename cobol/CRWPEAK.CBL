000100*****************************************************************
000200*   PROGRAM:  CRWPEAK
000300*   STANDALONE PEAK CREW CHECK.  CALLED BY ESTIMATING WHEN THEY
000400*   WANT TO RECHECK THE PEAK CREW HEADCOUNT FOR AN ALREADY
000500*   EVALUATED TASK TABLE WITHOUT RERUNNING THE WHOLE CPMPLAN
000600*   PLANNING PASS.  TAKES THE SAME TASK TABLE CPMPLAN BUILDS
000700*   AND RETURNS THE PEAK CREW COUNT AND A RETURN CODE.
000800*
000900*   NOTHING IN THIS PROGRAM TOUCHES DISK - NO SELECT, NO FD, NO
001000*   FILE-CONTROL PARAGRAPH.  THE TASK TABLE IS THE ONLY INPUT
001100*   AND THE TWO LINKAGE ITEMS ARE THE ONLY OUTPUT.  KEEP IT
001200*   THAT WAY - IF A FUTURE CHANGE NEEDS TO READ OR WRITE A FILE
001300*   HERE, IT PROBABLY BELONGS IN CPMPLAN INSTEAD.
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    CRWPEAK.
001700 AUTHOR.        R T HASKINS.
001800 INSTALLATION.  THE SYSTEMS GROUP.
001900 DATE-WRITTEN.  09/23/92.
002000 DATE-COMPILED. 09/23/92.
002100 SECURITY.      NON-CONFIDENTIAL.
002200*****************************************************************
002300*  C H A N G E   L O G
002400*
002500*  DATE-WRITTEN   09/23/92  RTH  ORIGINAL CODING - PULLED OUT OF  PR1511  
002600*                                CPMPLAN STEP 7 SO ESTIMATING     PR1511  
002700*                                COULD CALL IT ON ITS OWN, REQ    PR1511  
002800*                                1511.                            PR1511  
002900*  02/17/94  LMW  REQ 1698  TABLE LIMIT RAISED TO MATCH CPMPLAN - PR1698  
003000*                           300 TASKS, 600 BOUNDARY POINTS.       PR1698  
003100*  10/05/98  LMW  REQ 2077  CENTURY REVIEW - NO DATE ARITHMETIC   PR2077  
003200*                           IN THIS PROGRAM, NO CHANGE REQUIRED.  PR2077  
003300*  01/11/99  LMW  REQ 2077  CENTURY REVIEW SIGN-OFF LOGGED.       PR2077  
003400*  07/14/00  CAB  REQ 2215  TRACE SWITCH MOVED TO UPSI-1 TO       PR2215  
003500*                           MATCH THE CPMPLAN CONVENTION.         PR2215  
003600*  05/30/02  PDQ  REQ 2355  RETURN-CD 4 ADDED FOR AN EMPTY TASK   PR2355  
003700*                           TABLE - PREVIOUSLY FELL THROUGH TO    PR2355  
003800*                           A ZERO RESULT WITH NO WAY FOR THE     PR2355  
003900*                           CALLER TO TELL THE DIFFERENCE.        PR2355  
004000*  08/06/26  JKM  REQ 2688  LOOPS NOW RUN OUT-OF-LINE -           PR2688  
004100*                           EVERY PERFORM VARYING/UNTIL           PR2688  
004200*                           NOW CALLS A NAMED PARAGRAPH           PR2688  
004300*                           THRU ITS OWN -EXIT, PER THE           PR2688  
004400*                           CPMPLAN CONVENTION.  NO LOGIC         PR2688  
004500*                           CHANGE.                               PR2688  
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.
005200*    UPSI-1 IS ITS OWN SWITCH, SEPARATE FROM CPMPLAN'S UPSI-0,
005300*    SO OPS CAN TRACE THIS PROGRAM ON ITS OWN WHEN ESTIMATING
005400*    CALLS IT DIRECTLY WITHOUT TRACING THE WHOLE PLANNING PASS.
005500     UPSI-1 IS CRW-TRACE-SWITCH
005600         ON STATUS IS CRW-TRACE-ON
005700         OFF STATUS IS CRW-TRACE-OFF.
005800*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*
006200*    LOOP SUBSCRIPTS STAND ALONE AS 77-LEVELS, NOT GROUPED -
006300*    SAME HOUSE HABIT CARRIED IN CPMPLAN'S OWN WORKING-STORAGE.
006400*
006500 77  WS-ROW-SUB                  PIC 9(4)  COMP.
006600 77  WS-INTVL-SUB                PIC 9(4)  COMP.
006700 77  WS-SORT-OUTER               PIC 9(4)  COMP.
006800 77  WS-SORT-INNER               PIC 9(4)  COMP.
006900 77  WS-SORT-HOLD                PIC 9(8)  COMP.
007000*
007100*    RUNNING TOTALS THAT SURVIVE THE WHOLE SWEEP - KEPT GROUPED
007200*    SO THEY CAN ALL BE SEEN AND ZEROED TOGETHER AT 000-SETUP-RTN.
007300*
007400 01  WS-COUNTERS.
007500     05  WS-BOUNDARY-COUNT       PIC 9(4)  COMP.
007600     05  WS-UNIQUE-COUNT         PIC 9(4)  COMP.
007700     05  WS-CREW-SUM             PIC 9(8)  COMP.
007800     05  WS-MAX-CREW             PIC 9(8)  COMP.
007900     05  FILLER                  PIC X(04).
008000*
008100*    600 ENTRIES MATCHES TWO PER TASK AT THE 300-TASK CEILING
008200*    RAISED BY REQ 1698 - SAME LIMIT CPMPLAN CARRIES.
008300 01  WS-BOUNDARY-TABLE.
008400     05  WS-BOUNDARY-VALUE OCCURS 600 TIMES
008500                               PIC 9(8) COMP.
008600     05  FILLER                  PIC X(04).
008700*    FLAT REDEFINE, SAME REASON AS CPMPLAN'S OWN - A SINGLE
008800*    COMPARE OR MOVE CAN TOUCH THE WHOLE TABLE AT ONCE.
008900 01  WS-BOUNDARY-TABLE-FLAT REDEFINES WS-BOUNDARY-TABLE.
009000     05  WS-BOUNDARY-RAW OCCURS 600 TIMES
009100                               PIC 9(8) COMP.
009200     05  FILLER                  PIC X(04).
009300*
009400*    POST-DEDUP TABLE - NEVER LARGER THAN WS-BOUNDARY-TABLE, BUT
009500*    GIVEN ITS OWN OCCURS CLAUSE SO THE TWO CAN BE WALKED WITH
009600*    INDEPENDENT SUBSCRIPTS DURING 300-SUM-INTERVALS-RTN.
009700 01  WS-UNIQUE-BOUNDARY-TABLE.
009800     05  WS-UNIQUE-VALUE OCCURS 600 TIMES
009900                               PIC 9(8) COMP.
010000     05  FILLER                  PIC X(04).
010100 01  WS-UNIQUE-BOUNDARY-TABLE-FLAT REDEFINES WS-UNIQUE-BOUNDARY-TABLE.
010200     05  WS-UNIQUE-RAW OCCURS 600 TIMES
010300                               PIC 9(8) COMP.
010400     05  FILLER                  PIC X(04).
010500*
010600*    TSK-TASK-TABLE ARRIVES BY REFERENCE FROM THE CALLER - THIS
010700*    PROGRAM NEVER BUILDS ITS OWN COPY, IT ONLY READS AND SWEEPS
010800*    WHAT IT IS HANDED.
010900 LINKAGE SECTION.
011000     COPY TASKTBL.
011100*
011200 01  LK-MAX-CREW-MEMBERS         PIC 9(8).
011300 01  LK-RETURN-CD                PIC S9(4) COMP.
011400*
011500 PROCEDURE DIVISION USING TSK-TASK-TABLE,
011600                           LK-MAX-CREW-MEMBERS,
011700                           LK-RETURN-CD.
011800*
011900*****************************************************************
012000*   PROCESSING NARRATIVE
012100*
012200*   THE EARLY-START/EARLY-FINISH VALUES ALREADY SIT IN THE TASK
012300*   TABLE BY THE TIME THIS PROGRAM IS CALLED - THEY ARE CPMPLAN'S
012400*   OUTPUT, NOT THIS PROGRAM'S TO COMPUTE.  WHAT THIS PROGRAM
012500*   DOES IS TURN THAT SET OF INTERVALS INTO A SINGLE NUMBER: THE
012600*   HIGHEST NUMBER OF CREWS WORKING AT ANY ONE INSTANT ACROSS
012700*   THE WHOLE PROJECT.
012800*
012900*   THE METHOD IS A CLASSIC BOUNDARY SWEEP.  EVERY TASK'S SPAN
013000*   CONTRIBUTES TWO POINTS ON A TIME LINE - WHERE IT STARTS AND
013100*   WHERE IT ENDS.  SORT ALL THOSE POINTS, COLLAPSE THE DUPLICATES,
013200*   AND THE SURVIVORS CARVE THE TIME LINE INTO A SERIES OF
013300*   NON-OVERLAPPING INTERVALS.  FOR EACH INTERVAL, ANY TASK WHOSE
013400*   SPAN FULLY COVERS IT IS ACTIVE DURING IT - SUM THEIR CREWS AND
013500*   KEEP THE BIGGEST SUM SEEN.  THAT IS THE PEAK.
013600*****************************************************************
013700*****************************************************************
013800*   000-SETUP-RTN - ENTRY POINT.  TSK-TASK-TABLE ARRIVES ALREADY
013900*   BUILT BY THE CALLER (NORMALLY CPMPLAN'S 100-LOAD-TASKS-RTN,
014000*   BUT ANY CALLER THAT FILLS THE TABLE THE SAME WAY WILL DO) -
014100*   THIS PROGRAM NEVER READS TASK-INPUT-FILE ITSELF.  REQ 2355
014200*   ADDED THE EMPTY-TABLE CHECK BELOW SO A CALLER THAT PASSES
014300*   ZERO TASKS GETS A CLEAN RETURN-CD INSTEAD OF A BOGUS ZERO
014400*   PEAK CREW COUNT.
014500*****************************************************************
014600 000-SETUP-RTN.
014700*        TRACE DISPLAY - ONLY FIRES WHEN OPS TURNS ON UPSI-1
014800*        FROM THE JCL.  LEFT IN EVERY PARAGRAPH SO A TRACE RUN
014900*        SHOWS THE FULL CALL SEQUENCE, NOT JUST A SAMPLE OF IT.
015000         IF CRW-TRACE-ON
015100             DISPLAY '000-SETUP-RTN'
015200         END-IF.
015300*        RETURN-CD AND MAX-CREW-MEMBERS ARE BOTH LINKAGE ITEMS -
015400*        ZERO THEM HERE SO A CALLER THAT REUSES THE SAME WORKING
015500*        STORAGE ACROSS CALLS NEVER SEES A STALE VALUE.
015600         MOVE ZERO TO LK-RETURN-CD.
015700         MOVE ZERO TO LK-MAX-CREW-MEMBERS.
015800         IF TSK-TASK-COUNT = ZERO
015900*            NOTHING TO SWEEP - TELL THE CALLER AND GO HOME.
016000             MOVE 4 TO LK-RETURN-CD
016100             GOBACK
016200         END-IF.
016300*        FOUR STEPS, EACH A SEPARATE PASS OVER THE TASK TABLE -
016400*        SAME FOUR STEPS AS CPMPLAN'S OWN 700-PEAK-CREW-RTN.
016500*
016600*        STEP 1 - EVERY TASK'S EARLY-START/EARLY-FINISH BECOMES
016700*        TWO RAW BOUNDARY POINTS IN WS-BOUNDARY-TABLE.
016800         PERFORM 100-COLLECT-BOUNDARY-RTN THRU 100-EXIT.
016900*
017000*        STEP 2 - PUT THE RAW BOUNDARY POINTS IN ASCENDING ORDER
017100*        SO STEP 3 CAN WALK THEM LEFT TO RIGHT.
017200         PERFORM 200-SORT-BOUNDARY-RTN    THRU 200-EXIT.
017300*
017400*        STEP 3 - SQUEEZE OUT DUPLICATE POINTS AND TOTAL THE
017500*        CREW ASSIGNED ACROSS EACH RESULTING INTERVAL.
017600         PERFORM 300-SUM-INTERVALS-RTN    THRU 300-EXIT.
017700*
017800*        STEP 4 - HAND THE HIGH-WATER MARK BACK TO THE CALLER.
017900         PERFORM 400-FIND-PEAK-RTN        THRU 400-EXIT.
018000         GOBACK.
018100 000-EXIT.
018200         EXIT.
018300*
018400*****************************************************************
018500*   COLLECT EVERY TASK'S EARLY-START AND EARLY-FINISH AS A
018600*   BOUNDARY POINT - SAME RULE AS CPMPLAN STEP 7, RESTATED
018700*   HERE SO ESTIMATING CAN RUN THE CHECK WITHOUT THE WHOLE
018800*   PLANNING PASS.
018900*****************************************************************
019000 100-COLLECT-BOUNDARY-RTN.
019100         IF CRW-TRACE-ON
019200             DISPLAY '100-COLLECT-BOUNDARY-RTN'
019300         END-IF.
019400*        WS-ROW-SUB WALKS THE TASK TABLE ONE ENTRY AT A TIME -
019500*        WS-BOUNDARY-COUNT GROWS BY TWO EACH PASS THROUGH
019600*        110-ADD-BOUNDARY-RTN.
019700         MOVE ZERO TO WS-BOUNDARY-COUNT.
019800         MOVE 1 TO WS-ROW-SUB.
019900         PERFORM 110-ADD-BOUNDARY-RTN THRU 110-EXIT
020000             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
020100 100-EXIT.
020200         EXIT.
020300*
020400*        ONE TASK CONTRIBUTES TWO BOUNDARY POINTS - ITS OWN
020500*        EARLY-START AND ITS OWN EARLY-FINISH.  THE TABLE IS
020600*        LEFT UNSORTED AND FULL OF DUPLICATES HERE ON PURPOSE -
020700*        200-SORT-BOUNDARY-RTN AND 305-DEDUP-ONE-RTN CLEAN IT
020800*        UP IN THE NEXT TWO STEPS.
020900 110-ADD-BOUNDARY-RTN.
021000         ADD 1 TO WS-BOUNDARY-COUNT.
021100         MOVE TSK-EARLY-START(WS-ROW-SUB)
021200                     TO WS-BOUNDARY-VALUE(WS-BOUNDARY-COUNT).
021300         ADD 1 TO WS-BOUNDARY-COUNT.
021400         MOVE TSK-EARLY-FINISH(WS-ROW-SUB)
021500                     TO WS-BOUNDARY-VALUE(WS-BOUNDARY-COUNT).
021600         ADD 1 TO WS-ROW-SUB.
021700 110-EXIT.
021800         EXIT.
021900*
022000*****************************************************************
022100*   SAME IN-PLACE INSERTION SORT USED IN CPMPLAN AND IN THE
022200*   SHOP SORT UTILITY FOR OTHER SMALL WORK TABLES.
022300*****************************************************************
022400 200-SORT-BOUNDARY-RTN.
022500         IF CRW-TRACE-ON
022600             DISPLAY '200-SORT-BOUNDARY-RTN'
022700         END-IF.
022800*        OUTER LOOP STARTS AT 2 - AN INSERTION SORT NEEDS AT
022900*        LEAST ONE ENTRY ALREADY IN PLACE BEFORE IT HAS ANYTHING
023000*        TO COMPARE AGAINST.
023100         MOVE 2 TO WS-SORT-OUTER.
023200         PERFORM 205-SORT-ONE-RTN THRU 205-EXIT
023300             UNTIL WS-SORT-OUTER > WS-BOUNDARY-COUNT.
023400 200-EXIT.
023500         EXIT.
023600*
023700*        LIFT THE NEXT VALUE OUT, THEN SLIDE EVERYTHING BIGGER
023800*        THAN IT DOWN ONE SLOT UNTIL ITS RESTING PLACE IS FOUND.
023900 205-SORT-ONE-RTN.
024000         MOVE WS-BOUNDARY-VALUE(WS-SORT-OUTER) TO WS-SORT-HOLD.
024100         MOVE WS-SORT-OUTER TO WS-SORT-INNER.
024200         PERFORM 210-SHIFT-DOWN-RTN THRU 210-EXIT
024300             UNTIL WS-SORT-INNER <= 1
024400                 OR WS-BOUNDARY-VALUE(WS-SORT-INNER - 1)
024500                    <= WS-SORT-HOLD.
024600         MOVE WS-SORT-HOLD TO WS-BOUNDARY-VALUE(WS-SORT-INNER).
024700         ADD 1 TO WS-SORT-OUTER.
024800 205-EXIT.
024900         EXIT.
025000*
025100*        ONE SLOT OF THE SLIDE - MOVES THE ENTRY ONE POSITION TO
025200*        THE RIGHT AND BACKS THE INNER SUBSCRIPT UP BY ONE.
025300 210-SHIFT-DOWN-RTN.
025400*        COPY THE ENTRY TO ITS LEFT UP INTO THIS SLOT, THEN
025500*        MOVE THE INNER SUBSCRIPT LEFT SO THE NEXT COMPARISON
025600*        IN 205-SORT-ONE-RTN LOOKS ONE POSITION FURTHER BACK.
025700         MOVE WS-BOUNDARY-VALUE(WS-SORT-INNER - 1)
025800                             TO WS-BOUNDARY-VALUE(WS-SORT-INNER).
025900         SUBTRACT 1 FROM WS-SORT-INNER.
026000 210-EXIT.
026100         EXIT.
026200*
026300*****************************************************************
026400*   DE-DUPLICATE THE SORTED BOUNDARY POINTS, THEN FOR EACH
026500*   INTERVAL BETWEEN TWO CONSECUTIVE POINTS ADD UP THE CREW
026600*   ASSIGNMENT OF EVERY TASK WHOSE SPAN FULLY ENCLOSES IT.
026700*****************************************************************
026800 300-SUM-INTERVALS-RTN.
026900         IF CRW-TRACE-ON
027000             DISPLAY '300-SUM-INTERVALS-RTN'
027100         END-IF.
027200*        THE FIRST SORTED BOUNDARY POINT IS ALWAYS UNIQUE BY
027300*        DEFINITION - SEED THE UNIQUE TABLE WITH IT BEFORE THE
027400*        DEDUP PASS STARTS COMPARING AT THE SECOND ENTRY.
027500         MOVE 1 TO WS-UNIQUE-COUNT.
027600         MOVE WS-BOUNDARY-VALUE(1) TO WS-UNIQUE-VALUE(1).
027700         MOVE 2 TO WS-SORT-OUTER.
027800         PERFORM 305-DEDUP-ONE-RTN THRU 305-EXIT
027900             UNTIL WS-SORT-OUTER > WS-BOUNDARY-COUNT.
028000*        WITH THE UNIQUE POINTS IN HAND, SWEEP EACH INTERVAL
028100*        BETWEEN TWO CONSECUTIVE POINTS AND KEEP THE HIGHEST
028200*        CREW TOTAL SEEN - THAT IS THE PEAK THIS PROGRAM EXISTS
028300*        TO FIND.
028400         MOVE ZERO TO WS-MAX-CREW.
028500         MOVE 1 TO WS-INTVL-SUB.
028600         PERFORM 320-SUM-ONE-INTERVAL-RTN THRU 320-EXIT
028700             UNTIL WS-INTVL-SUB >= WS-UNIQUE-COUNT.
028800 300-EXIT.
028900         EXIT.
029000*
029100*        SKIP A VALUE EQUAL TO THE LAST ONE KEPT - THE SORTED
029200*        TABLE AT THIS POINT HOLDS TWO IDENTICAL ENTRIES FOR
029300*        EVERY TASK WHOSE EARLY-FINISH EQUALS ANOTHER TASK'S
029400*        EARLY-START.
029500 305-DEDUP-ONE-RTN.
029600         IF WS-BOUNDARY-VALUE(WS-SORT-OUTER) NOT =
029700                 WS-UNIQUE-VALUE(WS-UNIQUE-COUNT)
029800             ADD 1 TO WS-UNIQUE-COUNT
029900             MOVE WS-BOUNDARY-VALUE(WS-SORT-OUTER)
030000                              TO WS-UNIQUE-VALUE(WS-UNIQUE-COUNT)
030100         END-IF.
030200         ADD 1 TO WS-SORT-OUTER.
030300 305-EXIT.
030400         EXIT.
030500*
030600*        ONE INTERVAL BETWEEN TWO CONSECUTIVE UNIQUE BOUNDARY
030700*        POINTS - TOTAL THE CREW OF EVERY TASK SPANNING IT, THEN
030800*        KEEP A RUNNING HIGH-WATER MARK ACROSS ALL INTERVALS.
030900 320-SUM-ONE-INTERVAL-RTN.
031000*        RESET THE SUM FOR THIS ONE INTERVAL, THEN WALK EVERY
031100*        TASK IN THE TABLE AND LET 330-ADD-CREW-RTN DECIDE
031200*        WHETHER EACH ONE COUNTS TOWARD IT.
031300         MOVE ZERO TO WS-CREW-SUM.
031400         MOVE 1 TO WS-ROW-SUB.
031500         PERFORM 330-ADD-CREW-RTN THRU 330-EXIT
031600             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
031700*        KEEP THIS INTERVAL'S TOTAL ONLY IF IT BEATS THE
031800*        HIGHEST ONE SEEN SO FAR.
031900         IF WS-CREW-SUM > WS-MAX-CREW
032000             MOVE WS-CREW-SUM TO WS-MAX-CREW
032100         END-IF.
032200         ADD 1 TO WS-INTVL-SUB.
032300 320-EXIT.
032400         EXIT.
032500*
032600*        ONE TASK'S CONTRIBUTION TO THE CURRENT INTERVAL - ADDED
032700*        IN ONLY WHEN THE TASK'S OWN SPAN FULLY ENCLOSES IT, NOT
032800*        JUST OVERLAPS IT.
032900 330-ADD-CREW-RTN.
033000*        BOTH ENDS OF THE INTERVAL HAVE TO FALL INSIDE THE
033100*        TASK'S OWN EARLY-START/EARLY-FINISH SPAN - A TASK THAT
033200*        ONLY PARTLY OVERLAPS THE INTERVAL DOES NOT ADD ITS
033300*        CREW IN.
033400         IF TSK-EARLY-START(WS-ROW-SUB) <=
033500                 WS-UNIQUE-VALUE(WS-INTVL-SUB)
033600             AND WS-UNIQUE-VALUE(WS-INTVL-SUB + 1) <=
033700                 TSK-EARLY-FINISH(WS-ROW-SUB)
033800             ADD TSK-CREW-ASSIGNMENT(WS-ROW-SUB)
033900                                  TO WS-CREW-SUM
034000         END-IF.
034100         ADD 1 TO WS-ROW-SUB.
034200 330-EXIT.
034300         EXIT.
034400*
034500*****************************************************************
034600*   400-FIND-PEAK-RTN - NOTHING LEFT TO COMPUTE, THE HIGH-WATER
034700*   MARK FROM 320-SUM-ONE-INTERVAL-RTN IS THE ANSWER.  MOVED TO
034800*   THE LINKAGE ITEM HERE SO ALL THE RETURN-TO-CALLER MOVES LIVE
034900*   IN ONE PLACE.
035000*****************************************************************
035100 400-FIND-PEAK-RTN.
035200         IF CRW-TRACE-ON
035300             DISPLAY '400-FIND-PEAK-RTN'
035400         END-IF.
035500         MOVE WS-MAX-CREW TO LK-MAX-CREW-MEMBERS.
035600 400-EXIT.
035700         EXIT.
