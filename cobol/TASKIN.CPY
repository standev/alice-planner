000100*****************************************************************
000200*    COPYBOOK   TASKIN
000300*    TASK-INPUT-RECORD - ONE IMAGE PER TASK ON TASK-INPUT-FILE.
000400*    LINE SEQUENTIAL, FIXED LENGTH, FLAT FILE FROM THE ESTIMATING
000500*    SYSTEM EXTRACT.  DEPENDENCY CODES ARE CARRIED AS TEXT AND
000600*    ARE NOT RESOLVED TO TABLE SUBSCRIPTS UNTIL THE WHOLE FILE
000700*    HAS BEEN LOADED (SEE CPMPLAN 200-RESOLVE-DEPEND-RTN).
000800*****************************************************************
000900 01  TII-TASK-REC.
001000     05  TII-TASK-CODE               PIC X(16).
001100     05  TII-OPERATION-NAME          PIC X(40).
001200     05  TII-ELEMENT-NAME            PIC X(40).
001300     05  TII-DURATION                PIC 9(6).
001400     05  TII-CREW-NAME               PIC X(20).
001500     05  TII-CREW-ASSIGNMENT         PIC 9(4).
001600     05  TII-DEPENDENCY-COUNT        PIC 9(2).
001700     05  TII-DEPENDENCY-CODES.
001800         10  TII-DEPENDENCY-CODE OCCURS 20 TIMES
001900                               PIC X(16).
002000     05  FILLER                      PIC X(12).
002100*
002200*    FLAT REDEFINE OF THE DEPENDENCY BLOCK - USED WHEN THE
002300*    WHOLE 320 BYTES MUST BE MOVED OR BLANKED IN ONE SHOT
002400*    RATHER THAN OCCURRENCE BY OCCURRENCE.
002500*
002600 01  TII-TASK-REC-FLAT REDEFINES TII-TASK-REC.
002700     05  FILLER                      PIC X(128).
002800     05  TII-DEPENDENCY-BLOCK        PIC X(320).
002900     05  FILLER                      PIC X(12).
