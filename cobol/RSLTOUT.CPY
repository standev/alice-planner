000100*****************************************************************
000200*    COPYBOOK   RSLTOUT
000300*    TASK-RESULT-RECORD - ONE RECORD PER TASK WRITTEN TO
000400*    TASK-RESULT-FILE BY CPMPLAN 900-WRITE-RESULTS-RTN, IN THE
000500*    SAME ORDER THE TASKS WERE LOADED FROM TASK-INPUT-FILE.
000600*****************************************************************
000700 01  TRR-TASK-RSLT-REC.
000800     05  TRR-TASK-CODE               PIC X(16).
000900     05  TRR-OPERATION-NAME          PIC X(40).
001000     05  TRR-ELEMENT-NAME            PIC X(40).
001100     05  TRR-DURATION                PIC 9(6).
001200     05  TRR-START-INTERVAL          PIC 9(8).
001300     05  TRR-END-INTERVAL            PIC 9(8).
001400     05  FILLER                      PIC X(12).
