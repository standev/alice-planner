000100*****************************************************************
000200*    COPYBOOK   TASKTBL
000300*    IN-MEMORY TASK TABLE FOR THE CRITICAL PATH SCHEDULER.
000400*    ONE TSK-ENTRY PER TASK READ FROM TASK-INPUT-FILE.  THE
000500*    TABLE IS BUILT ONCE BY CPMPLAN (100-LOAD-TASKS-RTN), THEN
000600*    PASSED BY REFERENCE TO CRWPEAK FOR THE STANDALONE PEAK
000700*    CREW RECOMPUTATION (SEE CRWPEAK LINKAGE SECTION).
000800*
000900*    TSK-DEP-RAW-COUNT/TSK-DEP-RAW-CODE HOLD THE UNRESOLVED
001000*    DEPENDENCY CODES JUST AS READ FROM THE INPUT RECORD UNTIL
001100*    200-RESOLVE-DEPEND-RTN TURNS THEM INTO TABLE SUBSCRIPTS IN
001200*    TSK-DEP-INDEX.  A DEPENDENCY CODE THAT NEVER RESOLVES IS
001300*    SIMPLY NOT CARRIED FORWARD INTO TSK-DEP-INDEX.
001400*****************************************************************
001500 01  TSK-TASK-TABLE.
001600     05  TSK-TASK-COUNT              PIC 9(3) COMP.
001700     05  TSK-ENTRY OCCURS 1 TO 300 TIMES
001800                   DEPENDING ON TSK-TASK-COUNT
001900                   INDEXED BY TSK-IDX.
002000         10  TSK-TASK-CODE           PIC X(16).
002100         10  TSK-OPERATION-NAME      PIC X(40).
002200         10  TSK-ELEMENT-NAME        PIC X(40).
002300         10  TSK-DURATION            PIC 9(6).
002400         10  TSK-CREW-NAME           PIC X(20).
002500         10  TSK-CREW-ASSIGNMENT     PIC 9(4).
002600         10  TSK-COST                PIC 9(6).
002700         10  TSK-CRITICAL-COST       PIC 9(8).
002800         10  TSK-TIMING-GROUP.
002900             15  TSK-EARLY-START     PIC 9(8).
003000             15  TSK-EARLY-FINISH    PIC 9(8).
003100             15  TSK-LATEST-START    PIC 9(8).
003200             15  TSK-LATEST-FINISH   PIC 9(8).
003300*        FLAT REDEFINE OF THE FOUR TIMING FIELDS ABOVE - SHOP
003400*        HABIT IS TO KEEP ONE OF THESE ON ANY GROUP WE MAY NEED
003500*        TO BULK-CLEAR OR BULK-COMPARE IN ONE MOVE RATHER THAN
003600*        FOUR.  CARRIES NO OCCURS OF ITS OWN - IT SITS INSIDE
003700*        TSK-ENTRY AND INHERITS THAT OCCURS.
003800         10  TSK-TIMING-FLAT REDEFINES TSK-TIMING-GROUP
003900                                 PIC 9(32).
004000         10  TSK-DEP-COUNT           PIC 9(2).
004100         10  TSK-DEP-TABLE.
004200             15  TSK-DEP-INDEX OCCURS 20 TIMES
004300                               PIC 9(4).
004400         10  TSK-DEP-RAW-COUNT       PIC 9(2).
004500         10  TSK-DEP-RAW-CODE OCCURS 20 TIMES
004600                               PIC X(16).
004700         10  TSK-REF-COUNT           PIC 9(4) COMP-3.
004800         10  TSK-BACKFLOW-SW         PIC X(01).
004900             88  TSK-DONE            VALUE 'D'.
005000             88  TSK-PENDING         VALUE 'P'.
005100         10  TSK-INITIAL-SW          PIC X(01).
005200             88  TSK-IS-INITIAL      VALUE 'Y'.
005300             88  TSK-NOT-INITIAL     VALUE 'N'.
005400         10  FILLER                  PIC X(09).
005500*
