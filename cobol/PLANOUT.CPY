000100*****************************************************************
000200*    COPYBOOK   PLANOUT
000300*    PLAN-RESULT-RECORD - SINGLE SUMMARY RECORD WRITTEN TO
000400*    PLAN-RESULT-FILE BY CPMPLAN 900-WRITE-RESULTS-RTN.  ONLY
000500*    ONE OF THESE IS EVER WRITTEN PER RUN.
000600*****************************************************************
000700 01  TPR-PLAN-REC.
000800     05  TPR-TOTAL-DURATION          PIC 9(8).
000900     05  TPR-MAX-CREW-MEMBERS        PIC 9(6).
001000     05  FILLER                      PIC X(06).
