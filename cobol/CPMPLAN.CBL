000100*****************************************************************
000200*   PROGRAM:  CPMPLAN
000300*   CRITICAL PATH SCHEDULE DRIVER.  READS THE TASK EXTRACT FROM
000400*   THE ESTIMATING SYSTEM, RESOLVES EACH TASK'S DEPENDENCIES,
000500*   WALKS THE NETWORK BACKWARD TO FIND EACH TASK'S CRITICAL
000600*   COST, WALKS IT FORWARD TO GET EARLY START/FINISH INTERVALS,
000700*   THEN SWEEPS THE RESULT FOR THE PEAK CREW HEADCOUNT.  WRITES
000800*   ONE SUMMARY RECORD AND ONE DETAIL RECORD PER TASK.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    CPMPLAN.
001200 AUTHOR.        R T HASKINS.
001300 INSTALLATION.  THE SYSTEMS GROUP.
001400 DATE-WRITTEN.  03/14/89.
001500 DATE-COMPILED. 03/14/89.
001600 SECURITY.      NON-CONFIDENTIAL.
001700*****************************************************************
001800*  C H A N G E   L O G
001900*
002000*  DATE-WRITTEN   03/14/89  RTH  ORIGINAL CODING.  BACKFLOW AND   ORIG8903
002100*                                FORWARD WALK ONLY, NO CREW       ORIG8903
002200*                                COUNTING YET.                    ORIG8903
002300*  06/02/89  RTH  REQ 1140  ADDED TASK-RESULT-FILE DETAIL OUTPUT, PR1140  
002400*                           PREVIOUSLY TOTALS ONLY.               PR1140  
002500*  11/19/90  DKP  REQ 1286  DEPENDENCY RESOLUTION NOW FLAGS AN    PR1286  
002600*                           UNRESOLVED CODE INSTEAD OF ABENDING - PR1286  
002700*                           ESTIMATING SYSTEM SOMETIMES DROPS A   PR1286  
002800*                           ROW.                                  PR1286  
002900*  04/08/91  DKP  REQ 1340  CYCLE IN THE NETWORK NOW DETECTED AND PR1340  
003000*                           STOPS THE RUN CLEANLY (SEE            PR1340  
003100*                           1000-ERROR-RTN) INSTEAD OF LOOPING.   PR1340  
003200*  09/23/92  RTH  REQ 1511  ADDED PEAK CREW CALCULATION, STEP 7   PR1511A 
003300*                           OF THE PLANNING PASS - SEE            PR1511A 
003400*                           700-PEAK-CREW-RTN AND THE BOUNDARY    PR1511A 
003500*                           SORT BORROWED FROM THE SORT UTILITY.  PR1511A 
003600*  09/23/92  RTH  REQ 1511  CRWPEAK EXTRACTED AS A SEPARATE       PR1511B 
003700*                           CALLABLE MODULE SO ESTIMATING CAN     PR1511B 
003800*                           RUN THE PEAK CREW CHECK ON ITS OWN -  PR1511B 
003900*                           NOT CALLED FROM HERE, KEPT IN STEP    PR1511B 
004000*                           WITH IT BY HAND.                      PR1511B 
004100*  02/17/94  LMW  REQ 1698  MAX TASKS RAISED FROM 150 TO 300 PER  PR1698  
004200*                           SITE REQUEST - LARGE PROJECTS WERE    PR1698  
004300*                           TRUNCATING.                           PR1698  
004400*  10/05/98  LMW  REQ 2077  CENTURY REVIEW - NO DATE ARITHMETIC   PR2077  
004500*                           IN THIS PROGRAM, NO CHANGE REQUIRED.  PR2077  
004600*                           DATE-COMPILED LEFT AS ORIGINAL.       PR2077  
004700*  01/11/99  LMW  REQ 2077  CENTURY REVIEW SIGN-OFF LOGGED.       PR2077  
004800*  07/14/00  CAB  REQ 2215  TRACE SWITCH MOVED TO UPSI-0 SO OPS   PR2215  
004900*                           CAN TURN IT ON FROM THE JCL WITHOUT   PR2215  
005000*                           A RECOMPILE.                          PR2215  
005100*  03/02/03  CAB  REQ 2390  TOTAL DURATION NOW TAKEN FROM THE     PR2390  
005200*                           MAXIMUM CRITICAL COST DIRECTLY -      PR2390  
005300*                           OLD CODE RE-WALKED THE TABLE A        PR2390  
005400*                           SECOND TIME FOR NO REASON.            PR2390  
005500*  08/19/05  PDQ  REQ 2561  LATEST-START/LATEST-FINISH COMPUTED   PR2561  
005600*                           HERE NOW INSTEAD OF BEING LEFT ZERO - PR2561  
005700*                           ESTIMATING WANTS SLACK REPORTING      PR2561  
005800*                           LATER, FIELDS ARE READY FOR IT.       PR2561  
005900*  08/06/26  JKM  REQ 2688  LOOPS NOW RUN OUT-OF-LINE -           PR2688
006000*                           EVERY PERFORM VARYING/UNTIL           PR2688
006100*                           NOW CALLS A NAMED PARAGRAPH           PR2688
006200*                           THRU ITS OWN -EXIT, PER THE           PR2688
006300*                           SECTION STANDARD.  NO LOGIC           PR2688
006400*                           CHANGE.                               PR2688
006500*  08/10/26  JKM  REQ 2691  WORKING-STORAGE SWITCHES, FILE        PR2691
006600*                           STATUS FIELDS AND LOOP SUBSCRIPTS     PR2691
006700*                           PULLED OUT OF THEIR GROUPS AND MADE   PR2691
006800*                           STANDALONE 77-LEVELS, MATCHING HOW    PR2691
006900*                           THE ESTIMATING EXTRACT PROGRAM HAS    PR2691
007000*                           ALWAYS CARRIED ITS OWN SUB1/SUB2 AND  PR2691
007100*                           FILE-STATUS ITEMS - SHOULD HAVE BEEN  PR2691
007200*                           DONE THIS WAY FROM THE START.  ALSO   PR2691
007300*                           WENT THROUGH AND ADDED THE STEP-BY-   PR2691
007400*                           STEP COMMENTARY THIS PROGRAM WAS      PR2691
007500*                           MISSING - NO LOGIC CHANGE EITHER.     PR2691
007600*****************************************************************
007700 ENVIRONMENT DIVISION.
007750*    CONFIGURATION SECTION IS BOILERPLATE FOR THIS SHOP'S 370
007760*    SHOP - NO CROSS-COMPILE TARGET HAS EVER BEEN NEEDED HERE.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.   IBM-370.
008000 OBJECT-COMPUTER.   IBM-370.
008050*    UPSI-0 IS THE SAME PARAGRAPH-TRACE SWITCH EVERY DRIVER IN
008060*    THIS SHOP USES - SET FROM THE JCL PARM CARD, NOT RECOMPILED.
008100 SPECIAL-NAMES.
008200     UPSI-0 IS CPM-TRACE-SWITCH
008300         ON STATUS IS CPM-TRACE-ON
008400         OFF STATUS IS CPM-TRACE-OFF.
008500*
008550*    LINE SEQUENTIAL THROUGHOUT - THIS RUN READS AND WRITES THE
008560*    SAME FLAT EXTRACT/RESULT FORMAT THE ESTIMATING SYSTEM USES
008570*    FOR ITS OWN BATCH FEEDS, NOT A DATABASE FILE.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*    TASKIN, PLANOUT AND RSLTOUT ARE LOGICAL NAMES RESOLVED BY
008900*    THE RUN'S OWN JCL - OPS POINTS THEM AT WHICHEVER JOB'S
009000*    EXTRACT AND RESULT DATASETS ARE IN PLAY FOR THAT RUN.
009100     SELECT TASK-INPUT-FILE   ASSIGN TO TASKIN
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-TIF-STATUS.
009400     SELECT PLAN-RESULT-FILE  ASSIGN TO PLANOUT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-PRF-STATUS.
009700     SELECT TASK-RESULT-FILE  ASSIGN TO RSLTOUT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-TRF-STATUS.
010000*
010100 DATA DIVISION.
010200 FILE SECTION.
010300*    TASK-INPUT-FILE - THE ESTIMATING SYSTEM'S TASK EXTRACT,
010400*    READ ONCE PER RUN AND NEVER REWRITTEN.
010500 FD  TASK-INPUT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800     COPY TASKIN.
010900*
011000*    PLAN-RESULT-FILE - ONE SUMMARY RECORD, WRITTEN LAST SO IT
011100*    REFLECTS THE WHOLE PASS.
011200 FD  PLAN-RESULT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500     COPY PLANOUT.
011600*
011700*    TASK-RESULT-FILE - THE PER-TASK DETAIL, ONE RECORD FOR
011800*    EVERY ROW IN TSK-TASK-TABLE.
011900 FD  TASK-RESULT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200     COPY RSLTOUT.
012300*
012400 WORKING-STORAGE SECTION.
012500*
012600*    IN-MEMORY TASK TABLE - BUILT HERE, SHARED WITH CRWPEAK
012700*    VIA THE COPYBOOK ONLY, NOT VIA CALL (SEE PR1511B ABOVE).
012800*
012900     COPY TASKTBL.
013000*
013100*    FILE STATUS, SWITCHES AND LOOP SUBSCRIPTS ARE CARRIED AS
013200*    STANDALONE 77-LEVEL ITEMS, NOT GROUPED, PER THE SHOP'S OWN
013300*    WORKING-STORAGE HABIT (SEE THE ESTIMATING EXTRACT PROGRAM'S
013400*    SUB1/SUB2/FILE-STATUS/YEAR-EOF 77-LEVELS) - EACH ITEM STANDS
013500*    ON ITS OWN, NOT FOLDED INTO A GROUP JUST BECAUSE IT IS SMALL.
013600*
013700 77  WS-TIF-STATUS               PIC X(02).
013800     88  WS-TIF-OK               VALUE '00'.
013900     88  WS-TIF-EOF              VALUE '10'.
014000*    PLAN-RESULT-FILE IS WRITE-ONLY AND NEVER HITS END OF FILE,
014010*    SO ITS STATUS ONLY NEEDS AN OK CONDITION, NOT AN EOF ONE.
014100 77  WS-PRF-STATUS               PIC X(02).
014150     88  WS-PRF-OK               VALUE '00'.
014200 77  WS-TRF-STATUS               PIC X(02).
014250     88  WS-TRF-OK               VALUE '00'.
014300*    WS-INPUT-EOF-SW IS SET BY 120-READ-TASK-RTN AND TESTED BY
014310*    100-LOAD-TASKS-RTN'S PERFORM ... UNTIL - KEPT SEPARATE FROM
014320*    WS-TIF-STATUS SO THE EOF TEST READS AS A CONDITION-NAME,
014330*    NOT A TWO-CHARACTER STATUS COMPARE.
014400 77  WS-INPUT-EOF-SW             PIC X(01)     VALUE 'N'.
014500     88  WS-INPUT-EOF            VALUE 'Y'.
014550*    WS-READY-SW IS SET BY 310-CHECK-READY-RTN AND TESTED RIGHT
014560*    AFTER IT RETURNS IN 308-BACKFLOW-ONE-TASK-RTN - IT DOES NOT
014570*    SURVIVE PAST THAT ONE TASK.
014600 77  WS-READY-SW                 PIC X(01).
014700     88  WS-TASK-READY           VALUE 'Y'.
014800*
014900*    LOOP SUBSCRIPTS - ONE 77-LEVEL PER TABLE WALK, COMP PER
015000*    SHOP STANDARD FOR ANYTHING THAT COUNTS OR SUBSCRIPTS.
015100*
015150*    WS-ROW-SUB WALKS TSK-ENTRY TOP TO BOTTOM WHEREVER A STEP
015160*    HAS TO VISIT EVERY TASK IN THE TABLE ONCE.
015200 77  WS-ROW-SUB                  PIC 9(4)  COMP.
015250*    WS-DEP-SUB WALKS TSK-DEP-INDEX FOR WHICHEVER TASK WS-ROW-SUB
015260*    OR WS-CUR-SUB IS CURRENTLY SITTING ON.
015300 77  WS-DEP-SUB                  PIC 9(4)  COMP.
015350*    WS-SEARCH-SUB/WS-FOUND-SUB ARE A MATCHED PAIR - 210-FIND-
015360*    TASK-RTN RUNS A STRAIGHT LINEAR SEARCH WITH WS-SEARCH-SUB
015370*    AND LEAVES THE HIT (OR ZERO) IN WS-FOUND-SUB FOR THE CALLER.
015400 77  WS-SEARCH-SUB               PIC 9(4)  COMP.
015500 77  WS-FOUND-SUB                PIC 9(4)  COMP.
015550*    WS-CUR-SUB/WS-DEP-IDX-VAL BELONG TO THE FORWARD-WALK STACK
015560*    IN SECTION 600 - WS-CUR-SUB IS THE ENTRY JUST POPPED, WS-
015570*    DEP-IDX-VAL IS THE DEPENDENCY SUBSCRIPT BEING PUSHED NEXT.
015600 77  WS-CUR-SUB                  PIC 9(4)  COMP.
015700 77  WS-DEP-IDX-VAL              PIC 9(4)  COMP.
015750*    WS-INTVL-SUB WALKS THE UNIQUE-BOUNDARY TABLE IN SECTION 700
015760*    ONE CALENDAR INTERVAL AT A TIME.
015800 77  WS-INTVL-SUB                PIC 9(4)  COMP.
015850*    WS-SORT-OUTER/WS-SORT-INNER/WS-SORT-HOLD ARE THE INSERTION
015860*    SORT'S OWN BOOKKEEPING IN SECTION 800 - HOLD IS WIDE ENOUGH
015870*    FOR A PACKED START+FINISH COMPARE KEY, NOT JUST A SUBSCRIPT.
015900 77  WS-SORT-OUTER               PIC 9(4)  COMP.
016000 77  WS-SORT-INNER               PIC 9(4)  COMP.
016100 77  WS-SORT-HOLD                PIC 9(8)  COMP.
016200*
016300*    RUN-DATE - ACCEPTED FROM THE SYSTEM, KEPT IN A REDEFINED
016400*    GROUP SO THE BANNER LINE CAN PRINT IT BROKEN OUT.
016500*
016600 01  WS-RUN-DATE-N               PIC 9(06).
016700 01  WS-RUN-DATE REDEFINES WS-RUN-DATE-N.
016800     05  WS-RUN-YY               PIC 9(02).
016900     05  WS-RUN-MM               PIC 9(02).
017000     05  WS-RUN-DD               PIC 9(02).
017100*
017200*    RUNNING TOTALS AND ACCUMULATORS THAT SURVIVE A WHOLE PASS,
017300*    NOT JUST ONE TABLE WALK - KEPT GROUPED SO THE WHOLE SET CAN
017400*    BE SEEN AND ZEROED TOGETHER AT THE TOP OF EACH STEP.
017500*
017600 01  WS-COUNTERS.
017620*    HOW MANY TASKS 300-BACKFLOW-PASS-RTN HAS MARKED DONE SO
017630*    FAR IN THE CURRENT SWEEP - COMPARED AGAINST TSK-TASK-COUNT
017640*    TO DECIDE WHEN THE BACKFLOW IS FINISHED.
017700     05  WS-DONE-COUNT           PIC 9(4)  COMP.
017720*    COUNTS HOW MANY TASKS WENT DONE IN THIS PARTICULAR SWEEP -
017730*    A SWEEP THAT ADDS NONE MEANS THE REMAINING TASKS ARE STUCK
017740*    ON A DEPENDENCY THAT WILL NEVER RESOLVE (BAD INPUT).
017800     05  WS-PASS-PROGRESS        PIC 9(4)  COMP.
017820*    RUNNING HIGH-WATER MARK FOR TSK-CRITICAL-COST WHILE
017830*    320-COMPUTE-CRIT-COST-RTN WALKS A TASK'S DEPENDENCIES.
017900     05  WS-MAX-DEP-COST         PIC 9(8)  COMP.
017920*    ELAPSED CALENDAR DAYS FOR THE WHOLE PROJECT - THE LATEST
017930*    TSK-EARLY-FINISH ON THE TABLE ONCE BACKFLOW IS DONE.
018000     05  WS-TOTAL-DURATION       PIC 9(8)  COMP.
018020*    NUMBER OF ENTRIES CURRENTLY SITTING ON WS-WALK-STACK.
018100     05  WS-STACK-TOP            PIC 9(4)  COMP.
018120*    HOW MANY DISTINCT START/FINISH DAYS ENDED UP IN THE
018130*    BOUNDARY TABLE BEFORE THE DEDUP PASS THINS IT OUT.
018200     05  WS-BOUNDARY-COUNT       PIC 9(4)  COMP.
018220*    SAME COUNT AFTER 815-DEDUP-ONE-RTN HAS COLLAPSED REPEATS -
018230*    THIS IS THE COUNT 700-PEAK-CREW-RTN ACTUALLY WALKS.
018300     05  WS-UNIQUE-COUNT         PIC 9(4)  COMP.
018320*    CREW HEADS WORKING DURING THE ONE CALENDAR INTERVAL
018330*    720-SUM-ONE-INTERVAL-RTN IS CURRENTLY TOTALLING.
018400     05  WS-CREW-SUM             PIC 9(8)  COMP.
018500     05  WS-MAX-CREW             PIC 9(8)  COMP.
018600     05  FILLER                  PIC X(04).
018700*
018800*    DEPTH-FIRST WORKLIST - STANDS IN FOR THE RECURSIVE WALK
018900*    OF THE ORIGINAL ESTIMATING SYSTEM ENGINE.  EVERY TIME A
019000*    DEPENDENCY IS VISITED IT IS PUSHED HERE, WHETHER OR NOT
019100*    ITS EARLY START/FINISH CHANGED - THE WALK ALWAYS GOES ON
019200*    INTO THE DEPENDENCY'S OWN DEPENDENCIES.
019210*    6000 SLOTS = 300 TASKS TIMES THE 20-DEPENDENCY MAXIMUM,
019220*    SO A WALK THAT TOUCHED EVERY DEPENDENCY OF EVERY TASK STILL
019230*    CANNOT RUN THE STACK OFF THE END OF THE TABLE.
019300*
019400 01  WS-WALK-STACK.
019500     05  WS-WALK-STACK-ENTRY OCCURS 6000 TIMES
019600                               PIC 9(4) COMP.
019700     05  FILLER                  PIC X(04).
019800*
019900*    BOUNDARY POINT TABLE FOR THE PEAK CREW SWEEP - EVERY
020000*    TASK CONTRIBUTES ITS EARLY-START AND EARLY-FINISH.
020100*
020200 01  WS-BOUNDARY-TABLE.
020300     05  WS-BOUNDARY-VALUE OCCURS 600 TIMES
020400                               PIC 9(8) COMP.
020500     05  FILLER                  PIC X(04).
020600 01  WS-BOUNDARY-TABLE-FLAT REDEFINES WS-BOUNDARY-TABLE.
020700     05  WS-BOUNDARY-RAW OCCURS 600 TIMES
020800                               PIC 9(8) COMP.
020900     05  FILLER                  PIC X(04).
021000*
021100*    600 SLOTS IS TWICE THE 300-TASK MAXIMUM - EVERY TASK
021200*    CONTRIBUTES AT MOST TWO BOUNDARY POINTS (ITS START AND ITS
021300*    FINISH), SO THE RAW TABLE CAN NEVER OVERFLOW.
021400 01  WS-UNIQUE-BOUNDARY-TABLE.
021500     05  WS-UNIQUE-VALUE OCCURS 600 TIMES
021600                               PIC 9(8) COMP.
021700     05  FILLER                  PIC X(04).
021800*    HOLDS THE SAME VALUES AS WS-BOUNDARY-TABLE ONCE SORTED AND
021900*    DEDUPED - KEPT AS ITS OWN TABLE RATHER THAN SHRINKING
022000*    WS-BOUNDARY-TABLE IN PLACE, SO WS-BOUNDARY-COUNT STILL
022100*    REFLECTS THE RAW, UN-DEDUPED COUNT IF EVER NEEDED AGAIN.
022200*
022300 PROCEDURE DIVISION.
022400*
022500*****************************************************************
022600*   PROCESSING NARRATIVE -
022700*   STEP 1 LOADS THE TASK EXTRACT INTO TSK-TASK-TABLE, ONE ROW
022800*   PER TASK, CARRYING THE RAW DEPENDENCY CODES AS READ.
022900*   STEP 2 TURNS EACH RAW CODE INTO A TABLE SUBSCRIPT BY
023000*   SEARCHING THE TABLE FOR A MATCHING TASK CODE.
023100*   STEP 3 WALKS BACKWARD FROM EACH TASK WITH NO UNRESOLVED
023200*   DEPENDENCY, SWEEPING REPEATEDLY UNTIL EVERY TASK HAS A
023300*   CRITICAL COST, DETECTING A CYCLE IF A WHOLE SWEEP STALLS.
023400*   STEP 4 TAKES THE TOTAL DURATION FROM THE LARGEST CRITICAL
023500*   COST AND DERIVES EACH TASK'S LATEST START/FINISH FROM IT.
023600*   STEP 5 FLAGS EVERY TASK NOTHING ELSE DEPENDS ON AS INITIAL.
023700*   STEP 6 WALKS FORWARD FROM EVERY INITIAL TASK, PUSHING EACH
023800*   DEPENDENCY'S EARLY START/FINISH OUT TO MATCH ITS OWNER.
023900*   STEP 7 SWEEPS THE RESULTING INTERVALS FOR THE PEAK CREW
024000*   HEADCOUNT.  STEP 8 WRITES THE SUMMARY AND DETAIL OUTPUT.
024100*****************************************************************
024200*****************************************************************
024300*   000-MAIN-RTN - THE WHOLE PLANNING PASS, STEP BY STEP, IN
024400*   THE SAME ORDER THE PROCESSING NARRATIVE ABOVE DESCRIBES IT.
024500*   EACH STEP IS A SELF-CONTAINED PERFORM...THRU...EXIT, PER THE
024600*   SECTION STANDARD ADOPTED UNDER PR2688 - NO STEP RELIES ON
024700*   FALLING THROUGH FROM THE ONE BEFORE IT.
024800*****************************************************************
024900 000-MAIN-RTN.
025000         PERFORM 000-SETUP-RTN     THRU 000-EXIT.
025100         PERFORM 100-LOAD-TASKS-RTN    THRU 100-EXIT.
025200*   BUILD THE TABLE.
025300         PERFORM 200-RESOLVE-DEPEND-RTN THRU 200-EXIT.
025400*   TURN RAW CODES INTO SUBSCRIPTS.
025500         PERFORM 300-BACKFLOW-RTN      THRU 300-EXIT.
025600*   CRITICAL COST, BACKWARD.
025700         PERFORM 400-TOTAL-DURATION-RTN THRU 400-EXIT.
025800*   PROJECT LENGTH AND SLACK.
025900         PERFORM 500-INITIAL-TASKS-RTN THRU 500-EXIT.
026000*   WHO STARTS ON DAY ZERO.
026100         PERFORM 600-FORWARD-WALK-RTN  THRU 600-EXIT.
026200*   EARLY START/FINISH, FORWARD.
026300         PERFORM 700-PEAK-CREW-RTN     THRU 700-EXIT.
026400*   PEAK CREW HEADCOUNT.
026500         PERFORM 900-WRITE-RESULTS-RTN THRU 900-EXIT.
026600*   SUMMARY AND DETAIL OUTPUT.
026700         PERFORM 950-CLOSE-FILES-RTN   THRU 950-EXIT.
026800         STOP RUN.
026900*
027000*    THE CPM-TRACE-ON TEST AT THE TOP OF EVERY PARAGRAPH THAT
027100*    HEADS A STEP IS CONTROLLED BY UPSI-0 - SEE REQ 2215, OPS
027200*    TURNS IT ON FROM THE JCL WHEN A RUN NEEDS TO BE WALKED
027300*    THROUGH PARAGRAPH BY PARAGRAPH.  NO RECOMPILE REQUIRED.
027400 000-SETUP-RTN.
027500         IF CPM-TRACE-ON
027600             DISPLAY '000-SETUP-RTN'
027700         END-IF.
027800*        RUN-DATE IS FOR THE BANNER LINE ONLY - NO DATE
027900*        ARITHMETIC IS DONE ANYWHERE IN THIS PROGRAM (SEE PR2077).
028000         ACCEPT WS-RUN-DATE-N FROM DATE.
028100         DISPLAY 'CPMPLAN - CRITICAL PATH SCHEDULE - RUN '
028200                 WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY.
028300         MOVE ZERO TO TSK-TASK-COUNT.
028400*        EACH OPEN IS CHECKED ON ITS OWN - A BAD OPEN ON ANY OF
028500*        THE THREE FILES STOPS THE RUN BEFORE ANY TASK IS READ.
028600         OPEN INPUT  TASK-INPUT-FILE.
028700         IF NOT WS-TIF-OK
028800             DISPLAY 'CPMPLAN - OPEN FAILED, TASK-INPUT-FILE, '
028900                     WS-TIF-STATUS
029000             GO TO 1000-ERROR-RTN
029100         END-IF.
029200         OPEN OUTPUT PLAN-RESULT-FILE.
029300         IF NOT WS-PRF-OK
029400             DISPLAY 'CPMPLAN - OPEN FAILED, PLAN-RESULT-FILE, '
029500                     WS-PRF-STATUS
029600             GO TO 1000-ERROR-RTN
029700         END-IF.
029800         OPEN OUTPUT TASK-RESULT-FILE.
029900         IF NOT WS-TRF-OK
030000             DISPLAY 'CPMPLAN - OPEN FAILED, TASK-RESULT-FILE, '
030100                     WS-TRF-STATUS
030200             GO TO 1000-ERROR-RTN
030300         END-IF.
030400 000-EXIT.
030500         EXIT.
030600*
030700*****************************************************************
030800*   STEP 1 - LOAD EVERY TASK FROM THE INPUT FILE, CARRYING THE
030900*   RAW DEPENDENCY CODES FORWARD FOR LATER RESOLUTION.  THE
031000*   TASK'S COST IS INITIALIZED TO ITS DURATION - SEE REQ 1140.
031050*   NOTHING IS RESOLVED OR SEQUENCED YET - THIS STEP ONLY GETS
031060*   EVERY TASK INTO TSK-TASK-TABLE SO STEPS 2 THROUGH 7 HAVE A
031070*   COMPLETE TABLE TO WORK AGAINST.
031100*****************************************************************
031200 100-LOAD-TASKS-RTN.
031300         IF CPM-TRACE-ON
031400             DISPLAY '100-LOAD-TASKS-RTN'
031500         END-IF.
031600         PERFORM 120-READ-TASK-RTN THRU 120-EXIT.
031700         PERFORM 105-LOAD-ONE-TASK-RTN THRU 105-EXIT
031800             UNTIL WS-INPUT-EOF.
031900 100-EXIT.
032000         EXIT.
032100*
032200*    ONE TASK RECORD IS ALREADY IN THE WORK AREA (READ BY
032300*    120-READ-TASK-RTN BEFORE THIS PARAGRAPH IS FIRST ENTERED)
032400*    - ADD IT TO THE TABLE, THEN READ THE NEXT ONE.
032500 105-LOAD-ONE-TASK-RTN.
032600         PERFORM 110-ADD-TASK-RTN  THRU 110-EXIT.
032700         PERFORM 120-READ-TASK-RTN THRU 120-EXIT.
032800 105-EXIT.
032900         EXIT.
033000*
033100*    APPEND THE CURRENT TASK-INPUT-FILE RECORD AS THE NEXT
033200*    TSK-ENTRY.  COST STARTS EQUAL TO DURATION (NO CREW COST
033300*    ADD-ON YET IN THIS SHOP'S MODEL - SEE REQ 1140 ABOVE) AND
033400*    EVERY TIMING/REFERENCE FIELD IS ZEROED UNTIL STEPS 2-7 FILL
033500*    THEM IN.  TSK-BACKFLOW-SW STARTS 'P' (PENDING) FOR EVERY
033600*    ROW - NOTHING IS DONE UNTIL STEP 3 SAYS SO.
033700 110-ADD-TASK-RTN.
033800         ADD 1 TO TSK-TASK-COUNT.
033900         SET TSK-IDX TO TSK-TASK-COUNT.
034000         MOVE TII-TASK-CODE       TO TSK-TASK-CODE(TSK-IDX).
034100         MOVE TII-OPERATION-NAME  TO TSK-OPERATION-NAME(TSK-IDX).
034200         MOVE TII-ELEMENT-NAME    TO TSK-ELEMENT-NAME(TSK-IDX).
034300         MOVE TII-DURATION        TO TSK-DURATION(TSK-IDX).
034400         MOVE TII-DURATION        TO TSK-COST(TSK-IDX).
034500         MOVE TII-CREW-NAME       TO TSK-CREW-NAME(TSK-IDX).
034600         MOVE TII-CREW-ASSIGNMENT TO TSK-CREW-ASSIGNMENT(TSK-IDX).
034700         MOVE TII-DEPENDENCY-COUNT
034800                                  TO TSK-DEP-RAW-COUNT(TSK-IDX).
034900*        TSK-DEP-COUNT (RESOLVED COUNT) STAYS ZERO UNTIL STEP 2 -
035000*        ONLY TSK-DEP-RAW-COUNT/TSK-DEP-RAW-CODE ARE KNOWN YET.
035100         MOVE ZERO TO TSK-CRITICAL-COST(TSK-IDX)
035200                      TSK-EARLY-START(TSK-IDX)
035300                      TSK-EARLY-FINISH(TSK-IDX)
035400                      TSK-LATEST-START(TSK-IDX)
035500                      TSK-LATEST-FINISH(TSK-IDX)
035600                      TSK-DEP-COUNT(TSK-IDX)
035700                      TSK-REF-COUNT(TSK-IDX).
035800         MOVE 'P' TO TSK-BACKFLOW-SW(TSK-IDX).
035900         MOVE 'N' TO TSK-INITIAL-SW(TSK-IDX).
036000*        505-CHECK-ONE-REF-RTN FLIPS THIS TO 'Y' LATER, ONCE
036100*        TSK-REF-COUNT IS KNOWN FOR EVERY TASK.
036200         MOVE 1 TO WS-DEP-SUB.
036300         PERFORM 115-COPY-DEP-CODE-RTN THRU 115-EXIT
036400             UNTIL WS-DEP-SUB > 20.
036500 110-EXIT.
036600         EXIT.
036700*
036800*    COPY ALL 20 DEPENDENCY-CODE SLOTS ACROSS VERBATIM, USED OR
036900*    NOT - TII-DEPENDENCY-COUNT TELLS 200-RESOLVE-DEPEND-RTN
037000*    LATER HOW MANY OF THEM ARE ACTUALLY MEANINGFUL.
037100 115-COPY-DEP-CODE-RTN.
037200         MOVE TII-DEPENDENCY-CODE(WS-DEP-SUB)
037300                  TO TSK-DEP-RAW-CODE(TSK-IDX WS-DEP-SUB).
037400         ADD 1 TO WS-DEP-SUB.
037500 115-EXIT.
037600         EXIT.
037700*
037800*    ONE READ AHEAD OF WHERE IT IS USED, PER THE SHOP'S USUAL
037900*    LOOP SHAPE - THE FIRST READ HAPPENS IN 100-LOAD-TASKS-RTN
038000*    BEFORE THE UNTIL TEST IS EVER CHECKED.
038100 120-READ-TASK-RTN.
038200         READ TASK-INPUT-FILE
038300             AT END
038400                 MOVE 'Y' TO WS-INPUT-EOF-SW
038500             NOT AT END
038600                 CONTINUE
038700         END-READ.
038800*        EOF IS EXPECTED AND IS NOT AN ERROR - ANY OTHER BAD
038900*        STATUS ON THE READ STOPS THE RUN.
039000         IF NOT WS-TIF-EOF AND NOT WS-TIF-OK
039100             DISPLAY 'CPMPLAN - READ ERROR, TASK-INPUT-FILE, '
039200                     WS-TIF-STATUS
039300             GO TO 1000-ERROR-RTN
039400         END-IF.
039500 120-EXIT.
039600         EXIT.
039700*
039800*****************************************************************
039900*   STEP 2 - TURN EACH TASK'S DEPENDENCY CODES INTO TABLE
040000*   SUBSCRIPTS.  A CODE THAT DOES NOT MATCH ANY LOADED TASK IS
040100*   SIMPLY DROPPED - REQ 1286, THE EXTRACT SOMETIMES OMITS A
040200*   ROW AND WE DO NOT WANT THAT TO ABORT THE WHOLE RUN.
040250*   ALSO BUILDS TSK-REF-COUNT ALONG THE WAY, WHICH STEP 5 BELOW
040260*   NEEDS TO DECIDE WHICH TASKS START ON DAY ZERO.
040300*****************************************************************
040400 200-RESOLVE-DEPEND-RTN.
040500         IF CPM-TRACE-ON
040600             DISPLAY '200-RESOLVE-DEPEND-RTN'
040700         END-IF.
040800         MOVE 1 TO WS-ROW-SUB.
040900         PERFORM 205-RESOLVE-ONE-TASK-RTN THRU 205-EXIT
041000             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
041100 200-EXIT.
041200         EXIT.
041300*
041400*    RESOLVE EVERY RAW DEPENDENCY CODE CARRIED BY THIS ONE TASK
041500*    ROW - TSK-DEP-RAW-COUNT IS HOW MANY OF THE 20 SLOTS ARE
041600*    ACTUALLY IN USE FOR THIS TASK.
041700 205-RESOLVE-ONE-TASK-RTN.
041800         MOVE 1 TO WS-DEP-SUB.
041900         PERFORM 206-RESOLVE-ONE-DEP-RTN THRU 206-EXIT
042000             UNTIL WS-DEP-SUB > TSK-DEP-RAW-COUNT(WS-ROW-SUB).
042100         ADD 1 TO WS-ROW-SUB.
042200 205-EXIT.
042300         EXIT.
042400*
042500*    SEARCH FOR THE ONE RAW CODE, AND IF FOUND RECORD THE
042600*    SUBSCRIPT IN TSK-DEP-INDEX AND BUMP THE TARGET TASK'S
042700*    REFERENCE COUNT - THAT COUNT IS WHAT STEP 5 LATER USES TO
042800*    TELL WHETHER A TASK IS INITIAL.  A CODE THAT IS NOT FOUND
042900*    (WS-FOUND-SUB STAYS ZERO) IS SIMPLY DROPPED PER REQ 1286.
043000 206-RESOLVE-ONE-DEP-RTN.
043100         PERFORM 210-FIND-TASK-RTN THRU 210-EXIT.
043200         IF WS-FOUND-SUB > 0
043300             ADD 1 TO TSK-DEP-COUNT(WS-ROW-SUB)
043400             MOVE WS-FOUND-SUB TO
043500                 TSK-DEP-INDEX(WS-ROW-SUB
043600                               TSK-DEP-COUNT(WS-ROW-SUB))
043700             ADD 1 TO TSK-REF-COUNT(WS-FOUND-SUB)
043800         END-IF.
043900         ADD 1 TO WS-DEP-SUB.
044000 206-EXIT.
044100         EXIT.
044200*
044300*    LINEAR SEARCH OF THE WHOLE TABLE FOR A TASK CODE MATCHING
044400*    THIS DEPENDENCY'S RAW CODE.  STOPS EARLY AS SOON AS IT IS
044500*    FOUND - WS-FOUND-SUB > 0 ENDS THE PERFORM.
044600 210-FIND-TASK-RTN.
044700         MOVE ZERO TO WS-FOUND-SUB.
044800         MOVE 1 TO WS-SEARCH-SUB.
044900         PERFORM 215-CHECK-ONE-CODE-RTN THRU 215-EXIT
045000             UNTIL WS-SEARCH-SUB > TSK-TASK-COUNT
045100                 OR WS-FOUND-SUB > 0.
045200 210-EXIT.
045300         EXIT.
045400*
045500*    ONE TABLE ROW, ONE COMPARE.
045600 215-CHECK-ONE-CODE-RTN.
045700         IF TSK-TASK-CODE(WS-SEARCH-SUB) =
045800                 TSK-DEP-RAW-CODE(WS-ROW-SUB WS-DEP-SUB)
045900             MOVE WS-SEARCH-SUB TO WS-FOUND-SUB
046000         END-IF.
046100         ADD 1 TO WS-SEARCH-SUB.
046200 215-EXIT.
046300         EXIT.
046400*
046500*****************************************************************
046600*   STEP 3 - BACKFLOW.  A TASK'S CRITICAL COST IS ITS OWN COST
046700*   PLUS THE LARGEST CRITICAL COST AMONG ITS DEPENDENCIES.  A
046800*   TASK WITH NO DEPENDENCIES CAN BE DONE IMMEDIATELY.  WE KEEP
046900*   SWEEPING THE TABLE UNTIL EVERY TASK IS DONE; IF A WHOLE
047000*   SWEEP MAKES NO PROGRESS THE NETWORK HAS A CYCLE - REQ 1340.
047050*   "BACKFLOW" IS THE SAME TERM THE ESTIMATING SYSTEM USES FOR
047060*   THIS PASS - CRITICAL COST FLOWS BACKWARD FROM THE LEAVES OF
047070*   THE DEPENDENCY GRAPH TOWARD THE INITIAL TASKS.
047100*****************************************************************
047200 300-BACKFLOW-RTN.
047300         IF CPM-TRACE-ON
047400             DISPLAY '300-BACKFLOW-RTN'
047500         END-IF.
047600*        KEEP SWEEPING UNTIL EVERY TASK IS DONE - 305-EXIT ABOVE
047700*        ABENDS THE RUN ITSELF IF A SWEEP EVER STALLS, SO
047800*        FALLING OUT OF THIS PERFORM MEANS THE TABLE IS CLEAN.
047900         MOVE ZERO TO WS-DONE-COUNT.
048000         PERFORM 305-BACKFLOW-PASS-RTN THRU 305-EXIT
048100             UNTIL WS-DONE-COUNT >= TSK-TASK-COUNT.
048200 300-EXIT.
048300         EXIT.
048400*
048500*    ONE SWEEP OF THE WHOLE TABLE.  WS-PASS-PROGRESS COUNTS HOW
048600*    MANY TASKS WENT FROM PENDING TO DONE THIS SWEEP - STAYING
048700*    AT ZERO WITH UNDONE TASKS LEFT MEANS A CYCLE (REQ 1340).
048800 305-BACKFLOW-PASS-RTN.
048900         MOVE ZERO TO WS-PASS-PROGRESS.
049000         MOVE 1 TO WS-ROW-SUB.
049100         PERFORM 308-BACKFLOW-ONE-TASK-RTN THRU 308-EXIT
049200             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
049300         IF WS-PASS-PROGRESS = ZERO
049400                 AND WS-DONE-COUNT < TSK-TASK-COUNT
049500             DISPLAY 'CPMPLAN - DEPENDENCY CYCLE DETECTED, '
049600                     'RUN TERMINATED'
049700             GO TO 1000-ERROR-RTN
049800         END-IF.
049900 305-EXIT.
050000         EXIT.
050100*
050200*    A TASK THAT IS ALREADY DONE IS SKIPPED OUTRIGHT.  A PENDING
050300*    TASK THAT IS READY GETS ITS CRITICAL COST COMPUTED AND IS
050400*    MARKED DONE; ONE THAT IS NOT READY IS LEFT PENDING FOR THE
050500*    NEXT SWEEP.
050600 308-BACKFLOW-ONE-TASK-RTN.
050700         IF TSK-PENDING(WS-ROW-SUB)
050800             PERFORM 310-CHECK-READY-RTN THRU 310-EXIT
050900             IF WS-TASK-READY
051000                 PERFORM 320-COMPUTE-CRIT-COST-RTN
051100                     THRU 320-EXIT
051200                 MOVE 'D' TO TSK-BACKFLOW-SW(WS-ROW-SUB)
051300                 ADD 1 TO WS-DONE-COUNT
051400                 ADD 1 TO WS-PASS-PROGRESS
051500             END-IF
051600         END-IF.
051700         ADD 1 TO WS-ROW-SUB.
051800 308-EXIT.
051900         EXIT.
052000*
052100*    A TASK IS READY WHEN EVERY ONE OF ITS DEPENDENCIES HAS
052200*    ALREADY BEEN MARKED DONE - START OPTIMISTIC AND LET
052300*    315-CHECK-ONE-DEP-READY-RTN TURN IT OFF THE FIRST TIME IT
052400*    FINDS ONE THAT IS NOT.
052500 310-CHECK-READY-RTN.
052600         MOVE 'Y' TO WS-READY-SW.
052700         MOVE 1 TO WS-DEP-SUB.
052800         PERFORM 315-CHECK-ONE-DEP-READY-RTN THRU 315-EXIT
052900             UNTIL WS-DEP-SUB > TSK-DEP-COUNT(WS-ROW-SUB)
053000                 OR NOT WS-TASK-READY.
053100 310-EXIT.
053200         EXIT.
053300*
053400*    ONE DEPENDENCY, ONE TEST.
053500 315-CHECK-ONE-DEP-READY-RTN.
053600         IF TSK-PENDING(TSK-DEP-INDEX(WS-ROW-SUB WS-DEP-SUB))
053700             MOVE 'N' TO WS-READY-SW
053800         END-IF.
053900         ADD 1 TO WS-DEP-SUB.
054000 315-EXIT.
054100         EXIT.
054200*
054300*    THE TASK'S OWN CRITICAL COST IS ITS OWN COST PLUS THE
054400*    LARGEST CRITICAL COST AMONG ITS DEPENDENCIES - A TASK WITH
054500*    NO DEPENDENCIES SIMPLY ADDS ZERO.
054600 320-COMPUTE-CRIT-COST-RTN.
054700         MOVE ZERO TO WS-MAX-DEP-COST.
054800         MOVE 1 TO WS-DEP-SUB.
054900         PERFORM 325-CHECK-ONE-DEP-COST-RTN THRU 325-EXIT
055000             UNTIL WS-DEP-SUB > TSK-DEP-COUNT(WS-ROW-SUB).
055100         COMPUTE TSK-CRITICAL-COST(WS-ROW-SUB) =
055200                 WS-MAX-DEP-COST + TSK-COST(WS-ROW-SUB).
055300 320-EXIT.
055400         EXIT.
055500*
055600*    KEEP THE RUNNING MAXIMUM OF EACH DEPENDENCY'S CRITICAL COST
055700*    - EVERY DEPENDENCY IS ALREADY DONE BY THE TIME WE GET HERE
055800*    (310-CHECK-READY-RTN CONFIRMED IT), SO THE COST IS RELIABLE.
055900 325-CHECK-ONE-DEP-COST-RTN.
056000         IF TSK-CRITICAL-COST(TSK-DEP-INDEX
056100                 (WS-ROW-SUB WS-DEP-SUB)) > WS-MAX-DEP-COST
056200             MOVE TSK-CRITICAL-COST(TSK-DEP-INDEX
056300                     (WS-ROW-SUB WS-DEP-SUB)) TO WS-MAX-DEP-COST
056400         END-IF.
056500         ADD 1 TO WS-DEP-SUB.
056600 325-EXIT.
056700         EXIT.
056800*
056900*****************************************************************
057000*   STEP 4 - TOTAL DURATION IS THE LARGEST CRITICAL COST IN THE
057100*   WHOLE TABLE.  LATEST-START/LATEST-FINISH ARE DERIVED FROM
057200*   IT FOR EACH TASK - REQ 2561, HELD FOR FUTURE SLACK REPORTING.
057250*   NEITHER FIELD IS WRITTEN TO TASK-RESULT-FILE TODAY - THEY ARE
057260*   CARRIED IN THE TABLE AGAINST THE DAY A SLACK REPORT IS ASKED
057270*   FOR, SO THAT REPORT WILL NOT NEED A TABLE-LAYOUT CHANGE.
057300*****************************************************************
057400 400-TOTAL-DURATION-RTN.
057500         IF CPM-TRACE-ON
057600             DISPLAY '400-TOTAL-DURATION-RTN'
057700         END-IF.
057800         MOVE ZERO TO WS-TOTAL-DURATION.
057900*        FIRST PASS FINDS THE TOTAL, SECOND PASS USES IT - THE
058000*        SECOND PASS CANNOT START UNTIL THE FIRST ONE FINISHES.
058100         MOVE 1 TO WS-ROW-SUB.
058200         PERFORM 405-CHECK-ONE-COST-RTN THRU 405-EXIT
058300             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
058400         MOVE 1 TO WS-ROW-SUB.
058500         PERFORM 410-SET-LATEST-RTN THRU 410-EXIT
058600             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
058700 400-EXIT.
058800         EXIT.
058900*
059000*    KEEP THE RUNNING MAXIMUM CRITICAL COST SEEN SO FAR - THE
059100*    FINAL VALUE IS THE WHOLE PROJECT'S TOTAL DURATION.
059200 405-CHECK-ONE-COST-RTN.
059300         IF TSK-CRITICAL-COST(WS-ROW-SUB) > WS-TOTAL-DURATION
059400             MOVE TSK-CRITICAL-COST(WS-ROW-SUB)
059500                                  TO WS-TOTAL-DURATION
059600         END-IF.
059700         ADD 1 TO WS-ROW-SUB.
059800 405-EXIT.
059900         EXIT.
060000*
060100*    SLACK = TOTAL DURATION MINUS THIS TASK'S CRITICAL COST -
060200*    REQ 2561 WANTS THE FIELDS POPULATED NOW EVEN THOUGH NO
060300*    REPORT READS THEM YET.
060400 410-SET-LATEST-RTN.
060500         COMPUTE TSK-LATEST-START(WS-ROW-SUB) =
060600                 WS-TOTAL-DURATION - TSK-CRITICAL-COST(WS-ROW-SUB).
060700         COMPUTE TSK-LATEST-FINISH(WS-ROW-SUB) =
060800                 TSK-LATEST-START(WS-ROW-SUB)
060900                 + TSK-COST(WS-ROW-SUB).
061000         ADD 1 TO WS-ROW-SUB.
061100 410-EXIT.
061200         EXIT.
061300*
061400*****************************************************************
061500*   STEP 5 - A TASK IS INITIAL WHEN NOTHING ELSE DEPENDS ON IT
061600*   BEING DONE FIRST - THAT IS, NO OTHER TASK LISTS IT AS A
061700*   DEPENDENCY (TSK-REF-COUNT IS ZERO).
061750*   A PROJECT WITH NO INITIAL TASK AT ALL IS NOT CAUGHT HERE -
061760*   STEP 3'S CYCLE CHECK WILL CATCH IT INSTEAD, SINCE NOTHING
061770*   WOULD EVER GO READY.
061800*****************************************************************
061900 500-INITIAL-TASKS-RTN.
062000         IF CPM-TRACE-ON
062100             DISPLAY '500-INITIAL-TASKS-RTN'
062200         END-IF.
062300         MOVE 1 TO WS-ROW-SUB.
062400         PERFORM 505-CHECK-ONE-REF-RTN THRU 505-EXIT
062500             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
062600 500-EXIT.
062700         EXIT.
062800*
062900*    TSK-REF-COUNT WAS BUILT IN 206-RESOLVE-ONE-DEP-RTN - A TASK
063000*    NOBODY NAMED AS A DEPENDENCY CAN START ON DAY ZERO.
063100 505-CHECK-ONE-REF-RTN.
063200         IF TSK-REF-COUNT(WS-ROW-SUB) = ZERO
063300             MOVE 'Y' TO TSK-INITIAL-SW(WS-ROW-SUB)
063400         END-IF.
063500         ADD 1 TO WS-ROW-SUB.
063600 505-EXIT.
063700         EXIT.
063800*
063900*****************************************************************
064000*   STEP 6 - FORWARD WALK.  EVERY INITIAL TASK STARTS AT
064100*   INTERVAL ZERO.  FROM THERE WE WALK EACH DEPENDENCY CHAIN,
064200*   PUSHING A DEPENDENCY FORWARD TO MATCH ITS OWNER'S FINISH
064300*   WHENEVER THAT WOULD PUSH IT LATER, THEN VISITING THAT
064400*   DEPENDENCY'S OWN DEPENDENCIES REGARDLESS OF WHETHER IT WAS
064500*   ACTUALLY MOVED.  THIS IS AN ITERATIVE STAND-IN FOR THE
064600*   ESTIMATING ENGINE'S OWN RECURSIVE WALK AND IS INTENTIONALLY
064700*   LEFT WITH THE SAME BEHAVIOUR, INCLUDING REVISITING A TASK
064800*   MORE THAN ONCE WHEN MORE THAN ONE OWNER FEEDS IT.
064900*****************************************************************
065000 600-FORWARD-WALK-RTN.
065100         IF CPM-TRACE-ON
065200             DISPLAY '600-FORWARD-WALK-RTN'
065300         END-IF.
065400         MOVE ZERO TO WS-STACK-TOP.
065500         MOVE 1 TO WS-ROW-SUB.
065600         PERFORM 605-PUSH-IF-INITIAL-RTN THRU 605-EXIT
065700             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
065800         PERFORM 610-WALK-ONE-ENTRY-RTN THRU 610-EXIT
065900             UNTIL WS-STACK-TOP = ZERO.
066000 600-EXIT.
066100         EXIT.
066200*
066300*    SEED THE WALK STACK WITH EVERY INITIAL TASK, EARLY-START
066400*    ZERO, EARLY-FINISH EQUAL TO ITS OWN COST - THESE ARE THE
066500*    STARTING POINTS FOR THE FORWARD WALK BELOW.
066600 605-PUSH-IF-INITIAL-RTN.
066700         IF TSK-IS-INITIAL(WS-ROW-SUB)
066800             MOVE ZERO TO TSK-EARLY-START(WS-ROW-SUB)
066900             MOVE TSK-COST(WS-ROW-SUB)
067000                              TO TSK-EARLY-FINISH(WS-ROW-SUB)
067100             ADD 1 TO WS-STACK-TOP
067200             MOVE WS-ROW-SUB TO WS-WALK-STACK-ENTRY(WS-STACK-TOP)
067300         END-IF.
067400         ADD 1 TO WS-ROW-SUB.
067500 605-EXIT.
067600         EXIT.
067700*
067800*    POP THE NEXT ENTRY OFF THE WALK STACK AND VISIT EVERY ONE
067900*    OF ITS DEPENDENCIES - POPPING BEFORE VISITING KEEPS THE
068000*    STACK FROM GROWING WITHOUT BOUND WHILE WE RECURSE.
068100 610-WALK-ONE-ENTRY-RTN.
068200         MOVE WS-WALK-STACK-ENTRY(WS-STACK-TOP) TO WS-CUR-SUB.
068300         SUBTRACT 1 FROM WS-STACK-TOP.
068400         MOVE 1 TO WS-DEP-SUB.
068500         PERFORM 615-WALK-ONE-DEP-RTN THRU 615-EXIT
068600             UNTIL WS-DEP-SUB > TSK-DEP-COUNT(WS-CUR-SUB).
068700 610-EXIT.
068800         EXIT.
068900*
069000*    PUSH THIS DEPENDENCY OUT TO MATCH THE OWNER'S FINISH ONLY
069100*    WHEN THAT WOULD MOVE IT LATER - NEVER PULL IT EARLIER.
069200*    THEN PUSH THE DEPENDENCY ONTO THE STACK SO ITS OWN
069300*    DEPENDENCIES GET VISITED TOO, WHETHER OR NOT IT MOVED.
069400 615-WALK-ONE-DEP-RTN.
069500         MOVE TSK-DEP-INDEX(WS-CUR-SUB WS-DEP-SUB)
069600                          TO WS-DEP-IDX-VAL.
069700         IF TSK-EARLY-FINISH(WS-CUR-SUB) >=
069800                 TSK-EARLY-START(WS-DEP-IDX-VAL)
069900             MOVE TSK-EARLY-FINISH(WS-CUR-SUB)
070000                          TO TSK-EARLY-START(WS-DEP-IDX-VAL)
070100             COMPUTE TSK-EARLY-FINISH(WS-DEP-IDX-VAL) =
070200                     TSK-EARLY-START(WS-DEP-IDX-VAL)
070300                     + TSK-COST(WS-DEP-IDX-VAL)
070400         END-IF.
070500         ADD 1 TO WS-STACK-TOP.
070600         MOVE WS-DEP-IDX-VAL TO
070700                 WS-WALK-STACK-ENTRY(WS-STACK-TOP).
070800         ADD 1 TO WS-DEP-SUB.
070900 615-EXIT.
071000         EXIT.
071100*
071200*****************************************************************
071300*   STEP 7 - PEAK CREW.  COLLECT EVERY TASK'S EARLY-START AND
071400*   EARLY-FINISH AS A BOUNDARY POINT, SORT AND DE-DUPLICATE
071500*   THEM, THEN FOR EACH INTERVAL BETWEEN TWO CONSECUTIVE
071600*   BOUNDARY POINTS ADD UP THE CREW ASSIGNMENT OF EVERY TASK
071700*   WHOSE OWN SPAN FULLY ENCLOSES THAT INTERVAL.  THE LARGEST
071800*   SUCH SUM OVER ALL INTERVALS IS THE PEAK CREW COUNT - REQ
071900*   1511.  CRWPEAK RECOMPUTES THE SAME RULE STANDALONE FOR
072000*   ESTIMATING; KEEP THE TWO IN STEP BY HAND IF THIS PARAGRAPH
072100*   CHANGES.
072200*****************************************************************
072300 700-PEAK-CREW-RTN.
072400         IF CPM-TRACE-ON
072500             DISPLAY '700-PEAK-CREW-RTN'
072600         END-IF.
072700*        COLLECT, THEN SORT, THEN DEDUP - THE SAME THREE-STAGE
072800*        SHAPE CRWPEAK USES STANDALONE.
072900         MOVE ZERO TO WS-BOUNDARY-COUNT.
073000         MOVE 1 TO WS-ROW-SUB.
073100         PERFORM 705-COLLECT-ONE-BOUNDARY-RTN THRU 705-EXIT
073200             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
073300         PERFORM 800-SORT-BOUNDARY-RTN THRU 800-EXIT.
073400         PERFORM 810-DEDUP-BOUNDARY-RTN THRU 810-EXIT.
073500*        ONE LESS THAN WS-UNIQUE-COUNT BECAUSE EACH INTERVAL
073600*        NEEDS A BOUNDARY POINT ON BOTH SIDES OF IT.
073700         MOVE ZERO TO WS-MAX-CREW.
073800         MOVE 1 TO WS-INTVL-SUB.
073900         PERFORM 720-SUM-ONE-INTERVAL-RTN THRU 720-EXIT
074000             UNTIL WS-INTVL-SUB >= WS-UNIQUE-COUNT.
074100 700-EXIT.
074200         EXIT.
074300*
074400*    EVERY TASK CONTRIBUTES TWO BOUNDARY POINTS - WHERE IT
074500*    STARTS AND WHERE IT FINISHES.  DUPLICATES ARE EXPECTED AND
074600*    ARE SORTED OUT LATER BY 810-DEDUP-BOUNDARY-RTN, NOT HERE.
074700 705-COLLECT-ONE-BOUNDARY-RTN.
074800         ADD 1 TO WS-BOUNDARY-COUNT.
074900         MOVE TSK-EARLY-START(WS-ROW-SUB)
075000                     TO WS-BOUNDARY-VALUE(WS-BOUNDARY-COUNT).
075100         ADD 1 TO WS-BOUNDARY-COUNT.
075200         MOVE TSK-EARLY-FINISH(WS-ROW-SUB)
075300                     TO WS-BOUNDARY-VALUE(WS-BOUNDARY-COUNT).
075400         ADD 1 TO WS-ROW-SUB.
075500 705-EXIT.
075600         EXIT.
075700*
075800*    ONE INTERVAL BETWEEN WS-UNIQUE-VALUE(WS-INTVL-SUB) AND THE
075900*    NEXT UNIQUE BOUNDARY POINT - SUM THE CREW OF EVERY TASK
076000*    SPANNING IT AND KEEP THE RUNNING PEAK.
076100 720-SUM-ONE-INTERVAL-RTN.
076200         MOVE ZERO TO WS-CREW-SUM.
076300         MOVE 1 TO WS-ROW-SUB.
076400         PERFORM 725-ADD-CREW-RTN THRU 725-EXIT
076500             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
076600         IF WS-CREW-SUM > WS-MAX-CREW
076700             MOVE WS-CREW-SUM TO WS-MAX-CREW
076800         END-IF.
076900         ADD 1 TO WS-INTVL-SUB.
077000 720-EXIT.
077100         EXIT.
077200*
077300*    A TASK ADDS ITS CREW ASSIGNMENT ONLY WHEN ITS OWN SPAN
077400*    FULLY ENCLOSES THIS INTERVAL - BOTH ENDPOINTS MUST FALL
077500*    INSIDE OR ON THE TASK'S EARLY-START/EARLY-FINISH.
077600 725-ADD-CREW-RTN.
077700         IF TSK-EARLY-START(WS-ROW-SUB) <=
077800                 WS-UNIQUE-VALUE(WS-INTVL-SUB)
077900             AND WS-UNIQUE-VALUE(WS-INTVL-SUB + 1) <=
078000                 TSK-EARLY-FINISH(WS-ROW-SUB)
078100             ADD TSK-CREW-ASSIGNMENT(WS-ROW-SUB)
078200                                  TO WS-CREW-SUM
078300         END-IF.
078400         ADD 1 TO WS-ROW-SUB.
078500 725-EXIT.
078600         EXIT.
078700*
078800*****************************************************************
078900*   BOUNDARY SORT - IN-PLACE INSERTION SORT, SAME SHAPE AS THE
079000*   SHOP SORT UTILITY USED FOR OTHER SMALL WORK TABLES.
079100*****************************************************************
079200 800-SORT-BOUNDARY-RTN.
079300         MOVE 2 TO WS-SORT-OUTER.
079400         PERFORM 805-SORT-ONE-RTN THRU 805-EXIT
079500             UNTIL WS-SORT-OUTER > WS-BOUNDARY-COUNT.
079600 800-EXIT.
079700         EXIT.
079800*
079900*    LIFT THE NEXT VALUE OUT, THEN SLIDE EVERYTHING LARGER THAN
080000*    IT DOWN ONE SLOT UNTIL THE RIGHT HOME IS FOUND FOR IT.
080100 805-SORT-ONE-RTN.
080200         MOVE WS-BOUNDARY-VALUE(WS-SORT-OUTER) TO WS-SORT-HOLD.
080300         MOVE WS-SORT-OUTER TO WS-SORT-INNER.
080400         PERFORM 820-SHIFT-DOWN-RTN THRU 820-EXIT
080500             UNTIL WS-SORT-INNER <= 1
080600                 OR WS-BOUNDARY-VALUE(WS-SORT-INNER - 1)
080700                    <= WS-SORT-HOLD.
080800         MOVE WS-SORT-HOLD TO WS-BOUNDARY-VALUE(WS-SORT-INNER).
080900         ADD 1 TO WS-SORT-OUTER.
081000 805-EXIT.
081100         EXIT.
081200*
081300*    ONE SLOT SLIDES DOWN, MAKING ROOM FOR THE HELD VALUE.
081400 820-SHIFT-DOWN-RTN.
081500         MOVE WS-BOUNDARY-VALUE(WS-SORT-INNER - 1)
081600                             TO WS-BOUNDARY-VALUE(WS-SORT-INNER).
081700         SUBTRACT 1 FROM WS-SORT-INNER.
081800 820-EXIT.
081900         EXIT.
082000*
082100*    WALK THE NOW-SORTED BOUNDARY TABLE ONCE, KEEPING ONLY THE
082200*    FIRST OCCURRENCE OF EACH DISTINCT VALUE.
082300 810-DEDUP-BOUNDARY-RTN.
082400         MOVE 1 TO WS-UNIQUE-COUNT.
082500         MOVE WS-BOUNDARY-VALUE(1) TO WS-UNIQUE-VALUE(1).
082600         MOVE 2 TO WS-SORT-OUTER.
082700         PERFORM 815-DEDUP-ONE-RTN THRU 815-EXIT
082800             UNTIL WS-SORT-OUTER > WS-BOUNDARY-COUNT.
082900 810-EXIT.
083000         EXIT.
083100*
083200*    A VALUE MATCHING THE LAST UNIQUE ONE KEPT IS A DUPLICATE
083300*    AND IS SKIPPED; ANYTHING ELSE IS THE NEXT DISTINCT POINT.
083400 815-DEDUP-ONE-RTN.
083500         IF WS-BOUNDARY-VALUE(WS-SORT-OUTER) NOT =
083600                 WS-UNIQUE-VALUE(WS-UNIQUE-COUNT)
083700             ADD 1 TO WS-UNIQUE-COUNT
083800             MOVE WS-BOUNDARY-VALUE(WS-SORT-OUTER)
083900                              TO WS-UNIQUE-VALUE(WS-UNIQUE-COUNT)
084000         END-IF.
084100         ADD 1 TO WS-SORT-OUTER.
084200 815-EXIT.
084300         EXIT.
084400*
084500*****************************************************************
084600*   STEP 8 - WRITE THE SUMMARY RECORD AND ONE DETAIL RECORD PER
084700*   TASK, IN THE SAME ORDER THE TASKS WERE LOADED FROM
084800*   TASK-INPUT-FILE.
084850*   ESTIMATING DOES NOT CARE ABOUT TASK ORDER ON THE WAY IN, SO
084860*   THIS STEP MAKES NO ATTEMPT TO RE-SORT BY ANYTHING - WHATEVER
084870*   ORDER THE EXTRACT ARRIVED IN IS THE ORDER IT GOES BACK OUT.
084900*****************************************************************
085000 900-WRITE-RESULTS-RTN.
085100         IF CPM-TRACE-ON
085200             DISPLAY '900-WRITE-RESULTS-RTN'
085300         END-IF.
085400*        SUMMARY RECORD FIRST, DETAIL RECORDS AFTER - ESTIMATING
085500*        READS THE SUMMARY TO DECIDE WHETHER TO EVEN BOTHER
085600*        LOOKING AT THE DETAIL.
085700         MOVE WS-TOTAL-DURATION TO TPR-TOTAL-DURATION.
085800         MOVE WS-MAX-CREW       TO TPR-MAX-CREW-MEMBERS.
085900         WRITE TPR-PLAN-REC.
086000         IF NOT WS-PRF-OK
086100             DISPLAY 'CPMPLAN - WRITE ERROR, PLAN-RESULT-FILE, '
086200                     WS-PRF-STATUS
086300             GO TO 1000-ERROR-RTN
086400         END-IF.
086500         MOVE 1 TO WS-ROW-SUB.
086600         PERFORM 905-WRITE-ONE-DETAIL-RTN THRU 905-EXIT
086700             UNTIL WS-ROW-SUB > TSK-TASK-COUNT.
086800 900-EXIT.
086900         EXIT.
087000*
087100*    ONE TASK-RESULT-FILE RECORD CARRYING THIS TASK'S IDENTITY,
087200*    DURATION AND FINAL EARLY-START/EARLY-FINISH INTERVAL.
087300 905-WRITE-ONE-DETAIL-RTN.
087320*        TASK-CODE/OPERATION-NAME/ELEMENT-NAME CARRY FORWARD
087330*        UNCHANGED FROM THE EXTRACT - ESTIMATING MATCHES ITS OWN
087340*        RECORDS BACK UP BY TASK-CODE, NOT BY POSITION.
087400         MOVE TSK-TASK-CODE(WS-ROW-SUB)
087500                             TO TRR-TASK-CODE.
087600         MOVE TSK-OPERATION-NAME(WS-ROW-SUB)
087700                             TO TRR-OPERATION-NAME.
087800         MOVE TSK-ELEMENT-NAME(WS-ROW-SUB)
087900                             TO TRR-ELEMENT-NAME.
088000         MOVE TSK-DURATION(WS-ROW-SUB)
088100                             TO TRR-DURATION.
088150*        EARLY-START/EARLY-FINISH ARE THE FINAL, SETTLED VALUES
088160*        OUT OF STEP 6 - NOTHING AFTER THIS STEP CAN MOVE THEM.
088200         MOVE TSK-EARLY-START(WS-ROW-SUB)
088300                             TO TRR-START-INTERVAL.
088400         MOVE TSK-EARLY-FINISH(WS-ROW-SUB)
088500                             TO TRR-END-INTERVAL.
088600         WRITE TRR-TASK-RSLT-REC.
088700*        ONE BAD WRITE STOPS THE WHOLE RUN - PARTIAL OUTPUT IS
088800*        WORSE THAN NO OUTPUT FOR A SCHEDULE ESTIMATING RELIES ON.
088900         IF NOT WS-TRF-OK
089000             DISPLAY 'CPMPLAN - WRITE ERROR, TASK-RESULT-FILE, '
089100                     WS-TRF-STATUS
089200             GO TO 1000-ERROR-RTN
089300         END-IF.
089400         ADD 1 TO WS-ROW-SUB.
089500 905-EXIT.
089600         EXIT.
089700*
089800*    NORMAL END OF RUN - ALL THREE FILES CLOSED TOGETHER, NO
089900*    INDIVIDUAL STATUS CHECK, SAME AS THE SHOP'S OTHER DRIVERS.
090000 950-CLOSE-FILES-RTN.
090100         CLOSE TASK-INPUT-FILE
090200               PLAN-RESULT-FILE
090300               TASK-RESULT-FILE.
090400 950-EXIT.
090500         EXIT.
090600*
090700*****************************************************************
090800*   FATAL ERROR PARAGRAPH - FILE OPEN/READ/WRITE FAILURES AND
090900*   A DEPENDENCY CYCLE BOTH END UP HERE.  ENTERED BY GO TO, NOT
091000*   BY PERFORM, SO THERE IS NOTHING TO FALL BACK OUT OF - THE
091100*   RUN ENDS HERE, NOT BACK AT 000-MAIN-RTN.
091200*****************************************************************
091300 1000-ERROR-RTN.
091400*        RETURN-CODE 16 IS THE SHOP'S STANDARD SEVERE-ERROR
091500*        CODE - THE SCHEDULING JCL STEP CHECKS FOR IT AND HOLDS
091600*        THE NEXT STEP IN THE RUN.
091700         DISPLAY 'CPMPLAN - RUN TERMINATED ABNORMALLY'.
091800         MOVE 16 TO RETURN-CODE.
091900         STOP RUN.
